000100***************************************************************** 00000100
000200* RECBMSTR -  RECEB MASTER DATA RECORD (ONE RECEIVABLE).          00000200
000300*             8 COLUMNS, 53 BYTES OF DATA PLUS THE 1-BYTE         00000300
000400*             DELETED-RECORD FLAG DBASE CARRIES IN FRONT OF       00000400
000500*             EVERY DATA RECORD.  COLUMN ORDER, LENGTHS AND       00000500
000600*             DECIMAL COUNTS MUST MATCH THE FIELD DIRECTORY       00000600
000700*             READ AT RUN TIME BY 210-READ-FIELD-DIRECTORY --     00000700
000800*             IF THE BUREAU EVER RESHUFFLES RECEB.DBF THIS        00000800
000900*             COPYBOOK HAS TO BE RE-CUT TO MATCH.                 00000900
001000***************************************************************** 00001000
001100 01  RECEB-DATA-RECORD.                                           00001100
001200     05  RD-DELETED-FLAG         PIC X.                           00001200
001300         88  RD-RECORD-ACTIVE            VALUE ' '.               00001300
001400         88  RD-RECORD-DELETED           VALUE '*'.               00001400
001500         88  RD-RECORD-EOF               VALUE X'1D'.             00001500
001600     05  RD-DS-CMC7              PIC X(18).                       00001600
001700     05  RD-NR-CPF               PIC X(11).                       00001700
001800     05  RD-DT-VENC              PIC X(8).                        00001800
001900     05  RD-DT-VENC-R REDEFINES RD-DT-VENC.                       00001900
002000         10  RD-DT-VENC-CCYY     PIC 9(4).                        00002000
002100         10  RD-DT-VENC-MM       PIC 9(2).                        00002100
002200         10  RD-DT-VENC-DD       PIC 9(2).                        00002200
002300     05  RD-CD-RECEB             PIC X.                           00002300
002400     05  RD-CD-CLIENTE           PIC X(3).                        00002400
002500     05  RD-CD-CLIENTE-N REDEFINES RD-CD-CLIENTE                  00002500
002600                                 PIC 9(3).                        00002600
002700     05  RD-VR-RECEB             PIC X(9).                        00002700
002800     05  RD-VR-RECEB-N REDEFINES RD-VR-RECEB                      00002800
002900                                 PIC 9(7)V99.                     00002900
003000     05  RD-ID-TRANSM            PIC X.                           00003000
003100     05  FILLER                  PIC X(2).                        00003100
003200                                                                  00003200
003300***************************************************************** 00003300
003400* WORK COPY OF THE CURRENT RECORD -- 400/410/420/430/440 MOVE     00003400
003500* THE RELATIVE-FILE RECORD HERE BEFORE THE DELETED-FLAG TEST SO   00003500
003600* A RECORD THAT TURNS OUT TO BE DELETED OR EOF NEVER OVERLAYS     00003600
003700* THE RECORD THE REPORT PHASE IS STILL WORKING ON.  CR-1963       00003700
003800* COLLAPSED THE EIGHT NAMED COLUMNS DOWN TO ONE RAW DATA AREA --  00003800
003900* 240/242/244 NOW PULL EVERY COLUMN VALUE BACK OUT OF THIS AREA   00003900
004000* BY THE FIELD DIRECTORY'S OWN OFFSET AND LENGTH, THE SAME WAY    00004000
004100* THE OLD DESKTOP UTILITY WALKED AN UNTYPED RECORD BUFFER, SO     00004100
004200* THE NAMED REDEFINES WOULD JUST HAVE SAT HERE UNREAD.            00004200
004300***************************************************************** 00004300
004400 01  WS-RECEB-CURRENT-RECORD.                                     00004400
004500     05  WS-DELETED-FLAG         PIC X.                           00004500
004600     05  WS-RECEB-CURRENT-DATA   PIC X(53).                       00004600
