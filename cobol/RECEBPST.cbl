000100******************************************************************00000100
000200* LICENCIADO A                                                  * 00000200
000300* BANCO CONDOR S/A                                              * 00000300
000400* DEPARTAMENTO DE PROCESSAMENTO DE DADOS - CPD SISTEMAS         * 00000400
000500******************************************************************00000500
000600* PROGRAM:  RECEBPST                                              00000600
000700*                                                                 00000700
000800* AUTHOR :  J.C. ALBUQUERQUE                                      00000800
000900*                                                                 00000900
001000* READS THE HEADER AND FIELD DIRECTORY OF THE OVERNIGHT RECEB     00001000
001100* EXTRACT (RECEB.DBF, DBASE III PLUS FORMAT, PRODUCED BY THE PC   00001100
001200* BUREAU AND DELIVERED ON DDRECBHD/DDRECBMS), POSTS ONE NEW       00001200
001300* RECEIVABLE RECEIVED FROM THE COUNTER-CAPTURE SYSTEM, THEN       00001300
001400* SCANS THE WHOLE MASTER FOR ONE CUSTOMER, SPLITTING RECEIPTS     00001400
001500* INTO CASH (NO PAYOR CPF) AND CHEQUE (CPF PRESENT), AND PRINTS   00001500
001600* THE CHEQUE LISTING FOLLOWED BY THE TWO CONTROL TOTALS.          00001600
001700*                                                                 00001700
001800* THIS IS A LAB-BENCH REWRITE OF THE OLD DESKTOP DBASE UTILITY    00001800
001900* THAT USED TO DO THIS BY HAND EVERY NIGHT -- SEE CR-1042.        00001900
002000******************************************************************00002000
002100*    AMENDMENT HISTORY                                            00002100
002200*                                                                 00002200
002300*    DATE       INIT  REQUEST     DESCRIPTION                     00002300
002400*    ---------- ----  ----------  --------------------------------00002400
002500*    14/11/1987 JCA   CR-1042     ORIGINAL PROGRAM. REPLACES THE  00002500
002600*                                 DESKTOP DBASE III PLUS UTILITY  00002600
002700*                                 THAT AGENCIES RAN BY HAND.      00002700
002800*    02/03/1988 JCA   CR-1058     ADDED 700/710 OPEN/CLOSE ERROR  00002800
002900*                                 CHECKING AFTER TWO NIGHTS OF    00002900
003000*                                 SHORT-ALLOCATED DDRECBMS DD.    00003000
003100*    19/07/1988 RPS   CR-1091     CORRECTED FIELD-DIRECTORY LOOP  00003100
003200*                                 TO STOP ON THE X'0D' MARKER     00003200
003300*                                 INSTEAD OF COUNTING TO 32.      00003300
003400*    05/01/1989 JCA   CR-1130     CUSTOMER FILTER (CD-CLIENTE)    00003400
003500*                                 MADE A WORKING-STORAGE VALUE    00003500
003600*                                 INSTEAD OF A LITERAL IN 520.    00003600
003700*    22/06/1990 MFS   CR-1244     ADDED 320-DELETE-RECEB-RECORD   00003700
003800*                                 FOR THE CHARGEBACK JOB (RECBCHB)00003800
003900*                                 TO CALL AGAINST.                00003900
004000*    11/02/1991 MFS   CR-1301     GO-TO-RECORD/SKIP-RECORDS ADDED 00004000
004100*                                 FOR THE RECONCILIATION SCREEN   00004100
004200*                                 PROGRAM'S BACK/FORWARD KEYS.    00004200
004300*    30/09/1992 JCA   CR-1389     REJECT POSTED RECORD IF NR-CPF  00004300
004400*                                 IS NON-BLANK AND NOT NUMERIC -- 00004400
004500*                                 BUREAU LOAD ABENDED ON A BAD    00004500
004600*                                 KEYPUNCHED CPF LAST THURSDAY.   00004600
004700*    08/04/1993 RPS   CR-1420     WIDENED WS-VR-RECEB REPORT      00004700
004800*                                 TOTALS TO S9(9) SO A BUSY       00004800
004900*                                 AGENCY DOES NOT OVERFLOW.       00004900
005000*    17/01/1995 MFS   CR-1487     CORRECTED RECORD-COUNT REWRITE: 00005000
005100*                                 OLD LOGIC MASKED THE FOUR BYTES 00005100
005200*                                 OF THE COUNT WITHOUT SHIFTING,  00005200
005300*                                 SO ANY FILE PAST 255 RECORDS    00005300
005400*                                 GOT GARBAGE IN THE UPPER THREE  00005400
005500*                                 BYTES OF RH-RECORD-COUNT.  NOW  00005500
005600*                                 USES THE COMP REDEFINES IN      00005600
005700*                                 220 -- SEE THE NOTE THERE.      00005700
005800*    03/11/1996 JCA   CR-1552     ADDED 900/910 ABEND PARAGRAPHS  00005800
005900*                                 FOR FIELD-NOT-FOUND AND FIELD-  00005900
006000*                                 TYPE-MISMATCH RATHER THAN       00006000
006100*                                 LETTING A BAD DIRECTORY WALK    00006100
006200*                                 OFF THE END OF THE RECORD.      00006200
006300*    21/08/1998 RPS   CR-1611     Y2K: RH-LAST-UPDATE-YEAR AND    00006300
006400*                                 RD-DT-VENC-CCYY REVIEWED --     00006400
006500*                                 DT-VENC WAS ALREADY 4-DIGIT     00006500
006600*                                 CCYYMMDD, NO CHANGE NEEDED.     00006600
006700*                                 LOGGED FOR THE Y2K SIGN-OFF     00006700
006800*                                 BINDER PER MEMO CPD-98-114.     00006800
006900*    09/02/1999 RPS   CR-1618     Y2K SIGN-OFF RETEST -- CENTURY  00006900
007000*                                 ROLL-OVER OF DT-VENC AND OF     00007000
007100*                                 THE HEADER'S RAW UPDATE-DATE    00007100
007200*                                 BYTES CONFIRMED CLEAN.          00007200
007300*    26/05/2001 MFS   CR-1705     RECEB-REPORT-FILE RECORD WAS    00007300
007400*                                 STILL 121 BYTES FROM THE OLD    00007400
007500*                                 STATEMENT FORMAT -- WIDENED TO  00007500
007600*                                 132 TO MATCH CURRENT PRINT      00007600
007700*                                 TRAIN AND RECBRPT.              00007700
007800*    14/03/2003 JCA   CR-1779     SPLIT THE MASTER READ INTO A    00007800
007900*                                 HEADER PASS (DDRECBHD) AND A    00007900
008000*                                 RELATIVE DATA PASS (DDRECBMS)   00008000
008100*                                 SO THE RECONCILIATION SCREEN    00008100
008200*                                 PROGRAM CAN GO-TO A RECORD      00008200
008300*                                 NUMBER WITHOUT RE-READING THE   00008300
008400*                                 WHOLE DIRECTORY FIRST.          00008400
008500*    09/06/2004 MFS   CR-1963     AUDIT FOUND 240/242/244 WERE    00008500
008600*                                 CALLING 225 TO CHECK A COLUMN   00008600
008700*                                 EXISTS AND THEN THROWING THE    00008700
008800*                                 ANSWER AWAY -- 500/520/530/540/ 00008800
008900*                                 550 WERE STILL READING THE      00008900
009000*                                 MASTER RECORD BY HARDCODED      00009000
009100*                                 FIELD NAME INSTEAD OF GOING     00009100
009200*                                 THROUGH THE DIRECTORY.  MADE    00009200
009300*                                 THE THREE ACCESSORS ACTUALLY    00009300
009400*                                 SLICE THE CURRENT RECORD AT     00009400
009500*                                 WS-FIELD-OFFSET AND REWIRED     00009500
009600*                                 THE REPORT PHASE TO CALL THEM.  00009600
009700*                                 ALSO FOUND WS-FIELD-OFFSET WAS  00009700
009800*                                 ONE BYTE SHORT OF THE DELETED-  00009800
009900*                                 FLAG ALLOWANCE 205 DOCUMENTS -- 00009900
010000*                                 NEVER CAUGHT BEFORE BECAUSE     00010000
010100*                                 NOTHING READ THE OFFSET.  ALSO  00010100
010200*                                 FILLED IN 234, WHICH WAS A      00010200
010300*                                 BARE CONTINUE -- CD-CLIENTE AND 00010300
010400*                                 VR-RECEB NOW GO OUT LEFT SPACE- 00010400
010500*                                 PADDED PER THE BUREAU'S RECORD  00010500
010600*                                 LAYOUT SPEC INSTEAD OF ZERO-    00010600
010700*                                 FILLED FROM THE PIC 9 REDEFINES.00010700
010800*    28/09/2004 RPS   CR-1964     SAME AUDIT TURNED UP CR-1389    00010800
010900*                                 FROM '92 -- THE CHANGE LOG SAID 00010900
011000*                                 A NON-BLANK, NON-NUMERIC NR-CPF 00011000
011100*                                 WOULD REJECT THE POSTING, BUT   00011100
011200*                                 232 NEVER TESTED IT.  ADDED THE 00011200
011300*                                 NUMERIC CLASS TEST AND THE      00011300
011400*                                 ABEND CR-1389 PROMISED.         00011400
011500*    14/12/2004 JCA   CR-1971     FIELD LOOKUP IN 227 WAS A       00011500
011600*                                 STRAIGHT EQUALITY TEST -- A     00011600
011700*                                 LOWER-CASE COLUMN NAME OUT OF   00011700
011800*                                 AN OLDER DBF COPY WOULD NEVER   00011800
011900*                                 MATCH.  FOLD BOTH SIDES TO      00011900
012000*                                 UPPER CASE BEFORE COMPARING.    00012000
012100******************************************************************00012100
012200 IDENTIFICATION DIVISION.                                         00012200
012300 PROGRAM-ID. RECEBPST.                                            00012300
012400 AUTHOR. J.C. ALBUQUERQUE.                                        00012400
012500 INSTALLATION. BANCO CONDOR S/A - CPD SISTEMAS.                   00012500
012600 DATE-WRITTEN. 14/11/1987.                                        00012600
012700 DATE-COMPILED.                                                   00012700
012800 SECURITY. CONFIDENCIAL - USO INTERNO DO CPD.                     00012800
012900                                                                  00012900
013000******************************************************************00013000
013100 ENVIRONMENT DIVISION.                                            00013100
013200 CONFIGURATION SECTION.                                           00013200
013300 SOURCE-COMPUTER. IBM-370.                                        00013300
013400 OBJECT-COMPUTER. IBM-370.                                        00013400
013500 SPECIAL-NAMES.                                                   00013500
013600     C01               IS TOP-OF-FORM                             00013600
013700     UPSI-0            ON  STATUS IS SW0-READ-DELETED-ON          00013700
013800                        OFF STATUS IS SW0-READ-DELETED-OFF.       00013800
013900                                                                  00013900
014000 INPUT-OUTPUT SECTION.                                            00014000
014100 FILE-CONTROL.                                                    00014100
014200                                                                  00014200
014300     SELECT RECEB-HEADER-FILE ASSIGN TO DDRECBHD                  00014300
014400         ORGANIZATION IS RELATIVE                                 00014400
014500         ACCESS MODE  IS DYNAMIC                                  00014500
014600         RELATIVE KEY IS WS-HEADER-RRN                            00014600
014700         FILE STATUS  IS WS-RECBHD-STATUS.                        00014700
014800                                                                  00014800
014900     SELECT RECEB-MASTER-FILE ASSIGN TO DDRECBMS                  00014900
015000         ORGANIZATION IS RELATIVE                                 00015000
015100         ACCESS MODE  IS DYNAMIC                                  00015100
015200         RELATIVE KEY IS WS-RECEB-RRN                             00015200
015300         FILE STATUS  IS WS-RECBMS-STATUS.                        00015300
015400                                                                  00015400
015500     SELECT RECEB-REPORT-FILE ASSIGN TO DDRECBRP                  00015500
015600         ORGANIZATION IS SEQUENTIAL                               00015600
015700         FILE STATUS  IS WS-RECBRP-STATUS.                        00015700
015800                                                                  00015800
015900******************************************************************00015900
016000 DATA DIVISION.                                                   00016000
016100 FILE SECTION.                                                    00016100
016200                                                                  00016200
016300 FD  RECEB-HEADER-FILE                                            00016300
016400     RECORDING MODE IS F                                          00016400
016500     RECORD CONTAINS 32 CHARACTERS                                00016500
016600     BLOCK CONTAINS 0 RECORDS.                                    00016600
016700 COPY RECBHDR.                                                    00016700
016800                                                                  00016800
016900 FD  RECEB-MASTER-FILE                                            00016900
017000     RECORDING MODE IS F                                          00017000
017100     RECORD CONTAINS 54 CHARACTERS                                00017100
017200     BLOCK CONTAINS 0 RECORDS.                                    00017200
017300 COPY RECBMSTR.                                                   00017300
017400                                                                  00017400
017500 FD  RECEB-REPORT-FILE                                            00017500
017600     RECORDING MODE IS F                                          00017600
017700     RECORD CONTAINS 132 CHARACTERS                               00017700
017800     BLOCK CONTAINS 0 RECORDS.                                    00017800
017900 01  RECB-PRINT-LINE             PIC X(132).                      00017900
018000                                                                  00018000
018100******************************************************************00018100
018200 WORKING-STORAGE SECTION.                                         00018200
018300*=======================*                                         00018300
018400                                                                  00018400
018500*----------- FILE STATUS AND SWITCHES --------------------------- 00018500
018600 77  WS-RECBHD-STATUS            PIC XX     VALUE SPACES.         00018600
018700 77  WS-RECBMS-STATUS            PIC XX     VALUE SPACES.         00018700
018800 77  WS-RECBRP-STATUS            PIC XX     VALUE SPACES.         00018800
018900                                                                  00018900
019000 01  WS-RUN-SWITCHES.                                             00019000
019100     05  WS-HEADER-EOF-SW        PIC X      VALUE 'N'.            00019100
019200         88  WS-HEADER-EOF                  VALUE 'Y'.            00019200
019300     05  WS-FIELD-DIR-DONE-SW    PIC X      VALUE 'N'.            00019300
019400         88  WS-FIELD-DIR-DONE               VALUE 'Y'.           00019400
019500     05  WS-MASTER-EOF-SW        PIC X      VALUE 'N'.            00019500
019600         88  WS-MASTER-EOF                   VALUE 'Y'.           00019600
019700     05  WS-READ-DELETED-SW      PIC X      VALUE 'N'.            00019700
019800         88  WS-READ-DELETED-DATA             VALUE 'Y'.          00019800
019900         88  WS-SKIP-DELETED-DATA             VALUE 'N'.          00019900
020000     05  FILLER                  PIC X(4)   VALUE SPACES.         00020000
020100                                                                  00020100
020200*----------- HEADER VALUES DECODED FROM THE 32-BYTE PREFIX ------ 00020200
020300*    (THE COMP FIELD BELOW IS DELIBERATELY REDEFINED OVER RAW     00020300
020400*     BYTES SO THE HIGH/LOW BYTE SWAP BETWEEN DBASE'S LITTLE-     00020400
020500*     ENDIAN DISK FORMAT AND THE MAINFRAME'S BIG-ENDIAN COMP      00020500
020600*     STORAGE IS JUST A MOVE OF INDIVIDUAL BYTES, NOT ARITHMETIC.)00020600
020700 01  WS-RECORD-COUNT-BIN         PIC 9(9) COMP.                   00020700
020800 01  WS-RECORD-COUNT-X REDEFINES WS-RECORD-COUNT-BIN.             00020800
020900     05  WS-RC-BYTE-HI           PIC X.                           00020900
021000     05  WS-RC-BYTE-M2           PIC X.                           00021000
021100     05  WS-RC-BYTE-M1           PIC X.                           00021100
021200     05  WS-RC-BYTE-LO           PIC X.                           00021200
021300                                                                  00021300
021400 01  WS-HEADER-LENGTH-BIN        PIC 9(4) COMP.                   00021400
021500 01  WS-HEADER-LENGTH-X REDEFINES WS-HEADER-LENGTH-BIN.           00021500
021600     05  WS-HL-BYTE-HI           PIC X.                           00021600
021700     05  WS-HL-BYTE-LO           PIC X.                           00021700
021800                                                                  00021800
021900 01  WS-RECORD-LENGTH-BIN        PIC 9(4) COMP.                   00021900
022000 01  WS-RECORD-LENGTH-X REDEFINES WS-RECORD-LENGTH-BIN.           00022000
022100     05  WS-RL-BYTE-HI           PIC X.                           00022100
022200     05  WS-RL-BYTE-LO           PIC X.                           00022200
022300                                                                  00022300
022400*----------- IN-MEMORY FIELD DIRECTORY (THE "FIELD" ENGINE) ----- 00022400
022500 77  WS-FIELD-COUNT              PIC 9(2)   COMP-3  VALUE 0.      00022500
022600 77  WS-FIELD-SEARCH-NAME        PIC X(11)  VALUE SPACES.         00022600
022700 77  WS-FIELD-SEARCH-TYPE        PIC X      VALUE SPACE.          00022700
022800 77  WS-FIELD-FOUND-SW           PIC X      VALUE 'N'.            00022800
022900     88  WS-FIELD-FOUND                     VALUE 'Y'.            00022900
023000 01  WS-FIELD-DIRECTORY-TABLE.                                    00023000
023100     05  WS-FIELD-ENTRY OCCURS 8 TIMES                            00023100
023200                        INDEXED BY WS-FX WS-FY.                   00023200
023300         10  WS-FIELD-NAME       PIC X(11).                       00023300
023400         10  WS-FIELD-TYPE       PIC X.                           00023400
023500         10  WS-FIELD-LENGTH     PIC 9(3) COMP-3.                 00023500
023600         10  WS-FIELD-DECIMALS   PIC 9(1) COMP-3.                 00023600
023700         10  WS-FIELD-OFFSET     PIC 9(3) COMP-3.                 00023700
023800                                                                  00023800
023900*    227 FOLDS BOTH SIDES OF THE NAME COMPARE THROUGH THESE TWO   00023900
024000*    WORK AREAS BEFORE TESTING EQUAL -- SOME DBF COPIES OUT OF    00024000
024100*    THE OLD DESKTOP PACKAGE CARRY COLUMN NAMES IN LOWER CASE,    00024100
024200*    AND THE LOOKUP HAS TO FIND THEM EITHER WAY.  CR-1971.        00024200
024300 77  WS-FOLD-DIR-NAME            PIC X(11)  VALUE SPACES.         00024300
024400 77  WS-FOLD-SEARCH-NAME         PIC X(11)  VALUE SPACES.         00024400
024500 01  WS-FOLD-ALPHA-LOWER         PIC X(26)                        00024500
024600                        VALUE 'abcdefghijklmnopqrstuvwxyz'.       00024600
024700 01  WS-FOLD-ALPHA-UPPER         PIC X(26)                        00024700
024800                        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.       00024800
024900*----------- RELATIVE-RECORD POSITIONING -------------------------00024900
025000 77  WS-HEADER-RRN               PIC 9(4)   COMP  VALUE 0.        00025000
025100 77  WS-RECEB-RRN                PIC 9(9)   COMP  VALUE 0.        00025100
025200 77  WS-RECEB-RRN-SAVE           PIC 9(9)   COMP  VALUE 0.        00025200
025300 77  WS-SKIP-COUNT               PIC S9(9)  COMP.                 00025300
025400                                                                  00025400
025500*----------- POST-PHASE INPUT (RECEIVABLE BEING KEYED IN) --------00025500
025600 01  WS-NEW-RECEIVABLE.                                           00025600
025700     05  WS-NEW-DS-CMC7          PIC X(18)  VALUE SPACES.         00025700
025800     05  WS-NEW-NR-CPF           PIC X(11)  VALUE SPACES.         00025800
025900     05  WS-NEW-DT-VENC-CCYY     PIC 9(4)   VALUE 0.              00025900
026000     05  WS-NEW-DT-VENC-MM       PIC 9(2)   VALUE 0.              00026000
026100     05  WS-NEW-DT-VENC-DD       PIC 9(2)   VALUE 0.              00026100
026200     05  WS-NEW-CD-RECEB         PIC X      VALUE SPACE.          00026200
026300     05  WS-NEW-CD-CLIENTE       PIC 9(3)   VALUE 0.              00026300
026400     05  WS-NEW-VR-RECEB         PIC 9(7)V99 VALUE 0.             00026400
026500     05  WS-NEW-ID-TRANSM        PIC X      VALUE SPACE.          00026500
026600     05  FILLER                  PIC X(4)   VALUE SPACES.         00026600
026700                                                                  00026700
026800*----------- REPORT-PHASE FILTER AND ACCUMULATORS ----------------00026800
026900 77  WS-CUSTOMER-FILTER          PIC 9(3)   COMP-3  VALUE 1.      00026900
027000 77  WS-CASH-TOTAL                PIC S9(7)V99 COMP-3 VALUE ZEROS.00027000
027100 77  WS-CHECK-TOTAL               PIC S9(7)V99 COMP-3 VALUE ZEROS.00027100
027200 77  WS-CPF-TRIMMED-LEN           PIC 9(2)   COMP-3  VALUE 0.     00027200
027300                                                                  00027300
027400*----------- NUMERIC-FIELD WRITE-FORMAT WORK AREA (234) ----------00027400
027500*    234 WALKS THE ZERO-FILLED DIGIT TEXT OF A NEW VALUE OFF ITS  00027500
027600*    LEADING ZEROS AND REBUILDS IT RIGHT-JUSTIFIED, SPACE-PADDED  00027600
027700*    LEFT, THE WAY A FLOAT OR NUMERIC COLUMN HAS TO GO OUT ON     00027700
027800*    DISK -- SEE CR-1963.                                         00027800
027900 77  WS-PAD-FIELD-LEN            PIC 9(2)   COMP.                 00027900
028000 77  WS-PAD-FX                   PIC 9(2)   COMP.                 00028000
028100 77  WS-PAD-KEEP-LEN             PIC 9(2)   COMP.                 00028100
028200 01  WS-PAD-ZERO-TEXT            PIC X(9)   VALUE SPACES.         00028200
028300 01  WS-PAD-RESULT-TEXT          PIC X(9)   VALUE SPACES.         00028300
028400                                                                  00028400
028500*----------- FIELD-ACCESSOR RESULT AREA (240/242/244) ------------00028500
028600*    240/242/244 SLICE WS-FIELD-LENGTH BYTES OUT OF THE CURRENT   00028600
028700*    RECORD AT WS-FIELD-OFFSET AND LAND THE VALUE HERE FOR THE    00028700
028800*    CALLER -- SEE CR-1963.                                       00028800
028900 01  WS-FIELD-VALUE-TEXT         PIC X(18)  VALUE SPACES.         00028900
029000 77  WS-FIELD-VALUE-NUM          PIC S9(7)V99 COMP-3 VALUE 0.     00029000
029100 77  WS-FV-RAW-TEXT              PIC X(9)   VALUE '000000000'.    00029100
029200 77  WS-FV-RAW-BIN9              PIC 9(9)   VALUE 0.              00029200
029300 01  WS-FV-RAW-BIN9-V2 REDEFINES WS-FV-RAW-BIN9                   00029300
029400                                 PIC 9(7)V99.                     00029400
029500 77  WS-FV-START-POS             PIC 9(2)   COMP.                 00029500
029600 77  WS-FIELD-VALUE-DATE-CCYY    PIC 9(4)   VALUE 0.              00029600
029700 77  WS-FIELD-VALUE-DATE-MM      PIC 9(2)   VALUE 0.              00029700
029800 77  WS-FIELD-VALUE-DATE-DD      PIC 9(2)   VALUE 0.              00029800
029900 01  WS-FIELD-VALUE-DATE-TEXT    PIC X(8)   VALUE SPACES.         00029900
030000                                                                  00030000
030100*----------- REPORT LINE TEMPLATES ------------------------------ 00030100
030200 COPY RECBRPT.                                                    00030200
030300                                                                  00030300
030400*----------- ABEND WORK AREA (FIELD VALIDATION FAILURES) ---------00030400
030500*    THE SAME TRICK SAM3ABND USES TO FORCE A DATA EXCEPTION FOR   00030500
030600*    THE FAULT-ANALYSIS LAB: A PACKED-DECIMAL FIELD IS REDEFINED  00030600
030700*    OVER A DISPLAY FIELD AND DELIBERATELY MIS-LOADED SO THE      00030700
030800*    ABEND CARRIES THE OFFENDING FIELD NAME IN THE DUMP.          00030800
030900 01  WS-ABEND-DIAGNOSTIC.                                         00030900
031000     05  WS-ABEND-FIELD-NAME     PIC X(11)  VALUE SPACES.         00031000
031100     05  WS-ABEND-REASON         PIC X(30)  VALUE SPACES.         00031100
031200     05  FILLER                  PIC X(4)   VALUE SPACES.         00031200
031300 01  WS-ABEND-FORCE              PIC X(2)   VALUE SPACES.         00031300
031400 01  WS-ABEND-FORCE-N REDEFINES WS-ABEND-FORCE                    00031400
031500                                 PIC S9(3) COMP-3.                00031500
031600                                                                  00031600
031700******************************************************************00031700
031800 PROCEDURE DIVISION.                                              00031800
031900******************************************************************00031900
032000                                                                  00032000
032100 000-MAIN.                                                        00032100
032200     PERFORM 700-OPEN-FILES.                                      00032200
032300     PERFORM 200-OPEN-AND-READ-HEADER.                            00032300
032400     PERFORM 210-READ-FIELD-DIRECTORY                             00032400
032500         UNTIL WS-FIELD-DIR-DONE.                                 00032500
032600                                                                  00032600
032700     PERFORM 100-POST-PHASE.                                      00032700
032800     PERFORM 500-REPORT-PHASE.                                    00032800
032900                                                                  00032900
033000     PERFORM 790-CLOSE-FILES.                                     00033000
033100     GOBACK.                                                      00033100
033200                                                                  00033200
033300*=================================================================00033300
033400*    200 -- TABLE ENGINE: OPEN / HEADER PARSE                     00033400
033500*=================================================================00033500
033600 200-OPEN-AND-READ-HEADER.                                        00033600
033700*    RELATIVE RECORD 1 OF DDRECBHD IS ALWAYS THE 32-BYTE DBF      00033700
033800*    HEADER; A RANDOM READ BY KEY LEAVES THE FILE POSITIONED SO   00033800
033900*    210 CAN WALK THE FIELD DIRECTORY WITH READ ... NEXT.         00033900
034000     MOVE 1 TO WS-HEADER-RRN.                                     00034000
034100     READ RECEB-HEADER-FILE                                       00034100
034200         INVALID KEY                                              00034200
034300             MOVE 'Y' TO WS-HEADER-EOF-SW                         00034300
034400             MOVE 'HEADER RECORD MISSING' TO WS-ABEND-REASON      00034400
034500             PERFORM 920-ABEND-BAD-HEADER                         00034500
034600     END-READ.                                                    00034600
034700     IF RH-FILE-SIGNATURE NOT = X'03'                             00034700
034800         MOVE 'UNSUPPORTED DBF SIGNATURE' TO WS-ABEND-REASON      00034800
034900         PERFORM 920-ABEND-BAD-HEADER                             00034900
035000     END-IF.                                                      00035000
035100                                                                  00035100
035200     MOVE RH-RECORD-COUNT-LO TO WS-RC-BYTE-LO.                    00035200
035300     MOVE RH-RECORD-COUNT-M1 TO WS-RC-BYTE-M1.                    00035300
035400     MOVE RH-RECORD-COUNT-M2 TO WS-RC-BYTE-M2.                    00035400
035500     MOVE RH-RECORD-COUNT-HI TO WS-RC-BYTE-HI.                    00035500
035600                                                                  00035600
035700     MOVE RH-HEADER-LENGTH-LO TO WS-HL-BYTE-LO.                   00035700
035800     MOVE RH-HEADER-LENGTH-HI TO WS-HL-BYTE-HI.                   00035800
035900                                                                  00035900
036000     MOVE RH-RECORD-LENGTH-LO TO WS-RL-BYTE-LO.                   00036000
036100     MOVE RH-RECORD-LENGTH-HI TO WS-RL-BYTE-HI.                   00036100
036200                                                                  00036200
036300     IF SW0-READ-DELETED-ON                                       00036300
036400         SET WS-READ-DELETED-DATA TO TRUE                         00036400
036500     ELSE                                                         00036500
036600         SET WS-SKIP-DELETED-DATA TO TRUE                         00036600
036700     END-IF.                                                      00036700
036800                                                                  00036800
036900 210-READ-FIELD-DIRECTORY.                                        00036900
037000     READ RECEB-HEADER-FILE NEXT                                  00037000
037100         AT END                                                   00037100
037200             MOVE 'FIELD DIRECTORY NOT TERMINATED' TO             00037200
037300                 WS-ABEND-REASON                                  00037300
037400             PERFORM 920-ABEND-BAD-HEADER                         00037400
037500     END-READ.                                                    00037500
037600     IF FD-NAME-RAW (1:1) = X'0D'                                 00037600
037700         SET WS-FIELD-DIR-DONE TO TRUE                            00037700
037800     ELSE                                                         00037800
037900         ADD 1 TO WS-FIELD-COUNT                                  00037900
038000         SET WS-FX TO WS-FIELD-COUNT                              00038000
038100         MOVE FD-NAME-RAW  TO WS-FIELD-NAME (WS-FX)               00038100
038200         MOVE FD-TYPE      TO WS-FIELD-TYPE (WS-FX)               00038200
038300         CALL 'RECBBYTE' USING FD-LENGTH-BYTE                     00038300
038400                               WS-FIELD-LENGTH (WS-FX)            00038400
038500         CALL 'RECBBYTE' USING FD-DECIMALS-BYTE                   00038500
038600                               WS-FIELD-DECIMALS (WS-FX)          00038600
038700         PERFORM 205-COMPUTE-FIELD-OFFSET                         00038700
038800     END-IF.                                                      00038800
038900                                                                  00038900
039000 205-COMPUTE-FIELD-OFFSET.                                        00039000
039100*    OFFSET OF THE CURRENT ENTRY = SUM OF THE LENGTHS OF EVERY    00039100
039200*    ENTRY THAT CAME BEFORE IT IN DIRECTORY ORDER, PLUS ONE       00039200
039300*    BYTE FOR THE DELETED-RECORD FLAG THAT SITS AHEAD OF THE      00039300
039400*    FIRST COLUMN ON THE DATA RECORD ITSELF -- CR-1963 CAUGHT     00039400
039500*    THIS STARTING AT 1 INSTEAD OF 2, ONE BYTE SHORT OF THE       00039500
039600*    DELETED FLAG, NEVER NOTICED BEFORE BECAUSE NOTHING EVER      00039600
039700*    REFERENCE-MODIFIED THE CURRENT RECORD BY THIS OFFSET.        00039700
039800     MOVE 2 TO WS-FIELD-OFFSET (WS-FX).                           00039800
039900     IF WS-FX > 1                                                 00039900
040000         SET WS-FY TO 1                                           00040000
040100         PERFORM 206-SUM-PRIOR-LENGTHS THRU 206-EXIT              00040100
040200     END-IF.                                                      00040200
040300                                                                  00040300
040400 206-SUM-PRIOR-LENGTHS.                                           00040400
040500     IF WS-FY >= WS-FX                                            00040500
040600         GO TO 206-EXIT                                           00040600
040700     END-IF.                                                      00040700
040800     ADD WS-FIELD-LENGTH (WS-FY) TO WS-FIELD-OFFSET (WS-FX).      00040800
040900     SET WS-FY UP BY 1.                                           00040900
041000     GO TO 206-SUM-PRIOR-LENGTHS.                                 00041000
041100 206-EXIT.                                                        00041100
041200     EXIT.                                                        00041200
041300                                                                  00041300
041400*=================================================================00041400
041500*    100 -- DEMONSTRATION BATCH FLOW, POST PHASE                  00041500
041600*=================================================================00041600
041700 100-POST-PHASE.                                                  00041700
041800*    BEFORE TRUSTING THE DIRECTORY'S OFFSET ARITHMETIC TO POST    00041800
041900*    A NEW RECORD, GO-TOP AND PULL CD_CLIENTE BACK OFF THE        00041900
042000*    FILE'S OWN FIRST RECORD THROUGH THE SAME ACCESSOR THE        00042000
042100*    REPORT PHASE USES -- A CHEAP SANITY CHECK ON THE ENGINE      00042100
042200*    ITSELF, ADDED WITH CR-1963.                                  00042200
042300     PERFORM 400-GO-TOP.                                          00042300
042400     MOVE 'CD_CLIENTE ' TO WS-FIELD-SEARCH-NAME.                  00042400
042500     PERFORM 242-GET-FIELD-NUMERIC.                               00042500
042600     DISPLAY 'RECEBPST - FIRST MASTER RECORD CD_CLIENTE = '       00042600
042700             WS-FIELD-VALUE-NUM.                                  00042700
042800                                                                  00042800
042900*    IN PRODUCTION THE FIVE WS-NEW-* FIELDS ARRIVE FROM THE       00042900
043000*    COUNTER-CAPTURE TRANSACTION; FOR THIS RUN THEY ARE STAGED    00043000
043100*    HERE BY 110 THE SAME WAY THE OLD DBASE UTILITY'S "MAIN"      00043100
043200*    STAGED ITS ONE DEMONSTRATION RECORD (SEE CR-1042).           00043200
043300     PERFORM 110-STAGE-NEW-RECEIVABLE.                            00043300
043400     PERFORM 300-ADD-RECEB-RECORD.                                00043400
043500                                                                  00043500
043600 110-STAGE-NEW-RECEIVABLE.                                        00043600
043700     MOVE '000012345670000000' TO WS-NEW-DS-CMC7.                 00043700
043800     MOVE '11122233344'        TO WS-NEW-NR-CPF.                  00043800
043900     MOVE 2026                 TO WS-NEW-DT-VENC-CCYY.            00043900
044000     MOVE 08                   TO WS-NEW-DT-VENC-MM.              00044000
044100     MOVE 20                   TO WS-NEW-DT-VENC-DD.              00044100
044200     MOVE 'D'                  TO WS-NEW-CD-RECEB.                00044200
044300     MOVE 1                    TO WS-NEW-CD-CLIENTE.              00044300
044400     MOVE 1250.75              TO WS-NEW-VR-RECEB.                00044400
044500     MOVE 'S'                  TO WS-NEW-ID-TRANSM.               00044500
044600                                                                  00044600
044700*=================================================================00044700
044800*    300 -- TABLE ENGINE: ADD-RECORD                              00044800
044900*=================================================================00044900
045000 300-ADD-RECEB-RECORD.                                            00045000
045100     MOVE SPACE            TO RD-DELETED-FLAG.                    00045100
045200     PERFORM 232-PAD-CHAR-FIELD-CMC7.                             00045200
045300     PERFORM 232-PAD-CHAR-FIELD-CPF.                              00045300
045400     PERFORM 236-FORMAT-DATE-FIELD.                               00045400
045500     MOVE WS-NEW-CD-RECEB   TO RD-CD-RECEB.                       00045500
045600                                                                  00045600
045700     MOVE 3 TO WS-PAD-FIELD-LEN.                                  00045700
045800     MOVE SPACES TO WS-PAD-ZERO-TEXT.                             00045800
045900     MOVE WS-NEW-CD-CLIENTE TO WS-PAD-ZERO-TEXT (1:3).            00045900
046000     PERFORM 234-PAD-NUMERIC-FIELD.                               00046000
046100     MOVE WS-PAD-RESULT-TEXT (1:3) TO RD-CD-CLIENTE.              00046100
046200                                                                  00046200
046300     MOVE 9 TO WS-PAD-FIELD-LEN.                                  00046300
046400     MOVE SPACES TO WS-PAD-ZERO-TEXT.                             00046400
046500     MOVE WS-NEW-VR-RECEB TO WS-PAD-ZERO-TEXT (1:9).              00046500
046600     PERFORM 234-PAD-NUMERIC-FIELD.                               00046600
046700     MOVE WS-PAD-RESULT-TEXT (1:9) TO RD-VR-RECEB.                00046700
046800                                                                  00046800
046900     MOVE WS-NEW-ID-TRANSM  TO RD-ID-TRANSM.                      00046900
047000                                                                  00047000
047100     ADD 1 TO WS-RECORD-COUNT-BIN.                                00047100
047200     MOVE WS-RECORD-COUNT-BIN TO WS-RECEB-RRN.                    00047200
047300                                                                  00047300
047400     WRITE RECEB-DATA-RECORD                                      00047400
047500         INVALID KEY                                              00047500
047600             MOVE 'WRITE ON DDRECBMS FAILED' TO WS-ABEND-REASON   00047600
047700             PERFORM 930-ABEND-WRITE-FAILED                       00047700
047800     END-WRITE.                                                   00047800
047900                                                                  00047900
048000     PERFORM 220-REWRITE-RECORD-COUNT.                            00048000
048100     PERFORM 420-GO-BOTTOM.                                       00048100
048200                                                                  00048200
048300 220-REWRITE-RECORD-COUNT.                                        00048300
048400*    CR-1487 FIX: THE OLD DESKTOP UTILITY MASKED THE FOUR BYTES   00048400
048500*    OF THE RECORD COUNT WITHOUT SHIFTING THEM DOWN FIRST, SO     00048500
048600*    ONLY THE LOW-ORDER BYTE CAME OUT RIGHT AND THE UPPER THREE   00048600
048700*    WENT OUT AS GARBAGE PAST 255 RECORDS.  HERE THE COMPILER'S   00048700
048800*    OWN BIG-ENDIAN COMP LAYOUT (SEE WS-RECORD-COUNT-X ABOVE)     00048800
048900*    HANDS US THE FOUR TRUE BYTES DIRECTLY, WRITTEN BACK OUT      00048900
049000*    LOW-ORDER-FIRST THE WAY THE DBF HEADER EXPECTS THEM.         00049000
049100*    RE-KEY BACK TO RRN 1 FIRST -- BY NOW DDRECBHD IS POSITIONED  00049100
049200*    AT THE END OF THE FIELD DIRECTORY, NOT AT THE HEADER.        00049200
049300     MOVE 1 TO WS-HEADER-RRN.                                     00049300
049400     READ RECEB-HEADER-FILE                                       00049400
049500         INVALID KEY                                              00049500
049600             MOVE 'HEADER RECORD VANISHED ON REWRITE' TO          00049600
049700                 WS-ABEND-REASON                                  00049700
049800             PERFORM 930-ABEND-WRITE-FAILED                       00049800
049900     END-READ.                                                    00049900
050000     MOVE WS-RC-BYTE-LO TO RH-RECORD-COUNT-LO.                    00050000
050100     MOVE WS-RC-BYTE-M1 TO RH-RECORD-COUNT-M1.                    00050100
050200     MOVE WS-RC-BYTE-M2 TO RH-RECORD-COUNT-M2.                    00050200
050300     MOVE WS-RC-BYTE-HI TO RH-RECORD-COUNT-HI.                    00050300
050400     REWRITE RECEB-HEADER-RECORD                                  00050400
050500         INVALID KEY                                              00050500
050600             MOVE 'REWRITE ON DDRECBHD FAILED' TO WS-ABEND-REASON 00050600
050700             PERFORM 930-ABEND-WRITE-FAILED                       00050700
050800     END-REWRITE.                                                 00050800
050900                                                                  00050900
051000*=================================================================00051000
051100*    320 -- TABLE ENGINE: DELETE-RECORD                           00051100
051200*    (NOT CALLED BY THIS JOB'S DEMONSTRATION FLOW -- KEPT HERE    00051200
051300*     FOR RECBCHB, THE CHARGEBACK JOB, WHICH CALLS IN AT 320      00051300
051400*     WITH WS-RECEB-RRN ALREADY SET.  SEE CR-1244.)               00051400
051500*=================================================================00051500
051600 320-DELETE-RECEB-RECORD.                                         00051600
051700     MOVE WS-RECEB-RRN TO WS-RECEB-RRN-SAVE.                      00051700
051800     READ RECEB-MASTER-FILE                                       00051800
051900         INVALID KEY                                              00051900
052000             MOVE 'RECORD NUMBER NOT ON FILE' TO WS-ABEND-REASON  00052000
052100             PERFORM 930-ABEND-WRITE-FAILED                       00052100
052200     END-READ.                                                    00052200
052300     MOVE '*' TO RD-DELETED-FLAG.                                 00052300
052400     REWRITE RECEB-DATA-RECORD                                    00052400
052500         INVALID KEY                                              00052500
052600             MOVE 'REWRITE ON DDRECBMS FAILED' TO WS-ABEND-REASON 00052600
052700             PERFORM 930-ABEND-WRITE-FAILED                       00052700
052800     END-REWRITE.                                                 00052800
052900                                                                  00052900
053000*=================================================================00053000
053100*    400 SERIES -- TABLE ENGINE: SEQUENTIAL / DIRECT NAVIGATION   00053100
053200*=================================================================00053200
053300 400-GO-TOP.                                                      00053300
053400     MOVE 1 TO WS-RECEB-RRN.                                      00053400
053500     PERFORM 430-GO-TO-RECORD.                                    00053500
053600                                                                  00053600
053700 410-NEXT-RECORD.                                                 00053700
053800     ADD 1 TO WS-RECEB-RRN.                                       00053800
053900     IF WS-RECEB-RRN > WS-RECORD-COUNT-BIN                        00053900
054000         SET WS-MASTER-EOF TO TRUE                                00054000
054100     ELSE                                                         00054100
054200         READ RECEB-MASTER-FILE INTO WS-RECEB-CURRENT-RECORD      00054200
054300             INVALID KEY                                          00054300
054400                 SET WS-MASTER-EOF TO TRUE                        00054400
054500         END-READ                                                 00054500
054600         IF NOT WS-MASTER-EOF                                     00054600
054700             IF WS-DELETED-FLAG OF WS-RECEB-CURRENT-RECORD        00054700
054800                                                  = X'1D'         00054800
054900                 SET WS-MASTER-EOF TO TRUE                        00054900
055000             ELSE                                                 00055000
055100                 IF WS-DELETED-FLAG OF WS-RECEB-CURRENT-RECORD    00055100
055200                                                  = '*'           00055200
055300                     AND WS-SKIP-DELETED-DATA                     00055300
055400                     PERFORM 410-NEXT-RECORD                      00055400
055500                 END-IF                                           00055500
055600             END-IF                                               00055600
055700         END-IF                                                   00055700
055800     END-IF.                                                      00055800
055900                                                                  00055900
056000 420-GO-BOTTOM.                                                   00056000
056100     MOVE WS-RECORD-COUNT-BIN TO WS-RECEB-RRN.                    00056100
056200     PERFORM 430-GO-TO-RECORD.                                    00056200
056300                                                                  00056300
056400 430-GO-TO-RECORD.                                                00056400
056500*    ABSOLUTE POSITIONING.  UNDER THE ORIGINAL DBASE ENGINE THIS  00056500
056600*    WAS "SEEK TO HEADER-LENGTH + (N-1) * RECORD-LENGTH"; HERE    00056600
056700*    THE DDRECBMS ALLOCATION ALREADY STARTS ITS RELATIVE-RECORD   00056700
056800*    NUMBERING AT THE FIRST DATA RECORD (SEE CR-1779), SO         00056800
056900*    WS-RECEB-RRN IS ITSELF THE DBASE RECORD NUMBER, CLAMPED      00056900
057000*    TO [1, RECORD-COUNT] BY THE CALLER.                          00057000
057100     IF WS-RECEB-RRN < 1                                          00057100
057200         MOVE 1 TO WS-RECEB-RRN                                   00057200
057300     END-IF.                                                      00057300
057400     IF WS-RECEB-RRN > WS-RECORD-COUNT-BIN                        00057400
057500         MOVE WS-RECORD-COUNT-BIN TO WS-RECEB-RRN                 00057500
057600     END-IF.                                                      00057600
057700     READ RECEB-MASTER-FILE INTO WS-RECEB-CURRENT-RECORD          00057700
057800         INVALID KEY                                              00057800
057900             SET WS-MASTER-EOF TO TRUE                            00057900
058000     END-READ.                                                    00058000
058100                                                                  00058100
058200 440-SKIP-RECORDS.                                                00058200
058300*    WS-SKIP-COUNT MAY BE NEGATIVE (SKIP BACKWARD).               00058300
058400     COMPUTE WS-RECEB-RRN = WS-RECEB-RRN + WS-SKIP-COUNT.         00058400
058500     PERFORM 430-GO-TO-RECORD.                                    00058500
058600                                                                  00058600
058700*=================================================================00058700
058800*    225/226 -- FIELD LOOKUP AND TYPE VALIDATION                  00058800
058900*=================================================================00058900
059000 225-FIND-FIELD-BY-NAME.                                          00059000
059100     MOVE 'N' TO WS-FIELD-FOUND-SW.                               00059100
059200     SET WS-FX TO 1.                                              00059200
059300     PERFORM 227-SEARCH-DIRECTORY THRU 227-EXIT.                  00059300
059400     IF NOT WS-FIELD-FOUND                                        00059400
059500         MOVE WS-FIELD-SEARCH-NAME TO WS-ABEND-FIELD-NAME         00059500
059600         PERFORM 900-ABEND-FIELD-NOT-FOUND                        00059600
059700     ELSE                                                         00059700
059800         PERFORM 226-VALIDATE-FIELD-TYPE                          00059800
059900     END-IF.                                                      00059900
060000                                                                  00060000
060100 226-VALIDATE-FIELD-TYPE.                                         00060100
060200*    A FLOAT ACCESSOR MAY LEGALLY READ A NUMERIC COLUMN --        00060200
060300*    DBASE III HAS NO SEPARATE DOUBLE TYPE, SO NUMERIC-DISPLAY    00060300
060400*    FIELDS SERVE BOTH ROLES.  EVERY OTHER MISMATCH ABENDS.       00060400
060500     IF WS-FIELD-TYPE (WS-FX) NOT = WS-FIELD-SEARCH-TYPE          00060500
060600         IF NOT (WS-FIELD-SEARCH-TYPE = 'F'                       00060600
060700                 AND WS-FIELD-TYPE (WS-FX) = 'N')                 00060700
060800             MOVE WS-FIELD-SEARCH-NAME TO WS-ABEND-FIELD-NAME     00060800
060900             PERFORM 910-ABEND-FIELD-TYPE-MISMATCH                00060900
061000         END-IF                                                   00061000
061100     END-IF.                                                      00061100
061200                                                                  00061200
061300 227-SEARCH-DIRECTORY.                                            00061300
061400*    CR-1971: COMPARE UPPER-CASED COPIES OF BOTH NAMES, NOT THE   00061400
061500*    NAMES THEMSELVES -- THE FIELD DIRECTORY AND THE CALLER'S     00061500
061600*    SEARCH NAME MUST STILL MATCH WHEN ONE OF THEM CAME THROUGH   00061600
061700*    IN LOWER OR MIXED CASE.                                      00061700
061800     IF WS-FX > WS-FIELD-COUNT OR WS-FIELD-FOUND                  00061800
061900         GO TO 227-EXIT                                           00061900
062000     END-IF.                                                      00062000
062100     MOVE WS-FIELD-NAME (WS-FX) TO WS-FOLD-DIR-NAME.              00062100
062200     INSPECT WS-FOLD-DIR-NAME                                     00062200
062300         CONVERTING WS-FOLD-ALPHA-LOWER TO WS-FOLD-ALPHA-UPPER.   00062300
062400     MOVE WS-FIELD-SEARCH-NAME TO WS-FOLD-SEARCH-NAME.            00062400
062500     INSPECT WS-FOLD-SEARCH-NAME                                  00062500
062600         CONVERTING WS-FOLD-ALPHA-LOWER TO WS-FOLD-ALPHA-UPPER.   00062600
062700     IF WS-FOLD-DIR-NAME = WS-FOLD-SEARCH-NAME                    00062700
062800         SET WS-FIELD-FOUND TO TRUE                               00062800
062900     ELSE                                                         00062900
063000         SET WS-FX UP BY 1                                        00063000
063100         GO TO 227-SEARCH-DIRECTORY                               00063100
063200     END-IF.                                                      00063200
063300 227-EXIT.                                                        00063300
063400     EXIT.                                                        00063400
063500                                                                  00063500
063600*=================================================================00063600
063700*    230 SERIES -- ON-DISK FORMATTING (THE "UTILS" HELPERS)       00063700
063800*=================================================================00063800
063900 232-PAD-CHAR-FIELD-CMC7.                                         00063900
064000*    CHARACTER COLUMNS ARE LEFT-JUSTIFIED, SPACE-PADDED RIGHT.    00064000
064100*    A NULL VALUE IS FORMATTED AS ALL SPACES REGARDLESS OF TYPE.  00064100
064200     IF WS-NEW-DS-CMC7 = SPACES                                   00064200
064300         MOVE SPACES TO RD-DS-CMC7                                00064300
064400     ELSE                                                         00064400
064500         MOVE WS-NEW-DS-CMC7 TO RD-DS-CMC7                        00064500
064600     END-IF.                                                      00064600
064700                                                                  00064700
064800 232-PAD-CHAR-FIELD-CPF.                                          00064800
064900*    CR-1389: BUREAU LOAD ABENDED ON A BAD KEYPUNCHED CPF THAT    00064900
065000*    CAME THROUGH PART-NUMERIC GARBAGE INSTEAD OF BLANKS OR A     00065000
065100*    CLEAN 11-DIGIT NUMBER.  CR-1964 FOUND THIS PARAGRAPH HAD     00065100
065200*    NEVER ACTUALLY BEEN MADE TO REJECT ONE -- THE 1992 FIX       00065200
065300*    WENT INTO THE CHANGE LOG BUT NOT THE CODE.  A NON-BLANK      00065300
065400*    CPF THAT IS NOT ALL DIGITS NOW ABENDS THE POSTING BEFORE     00065400
065500*    ANYTHING REACHES DISK.                                       00065500
065600     IF WS-NEW-NR-CPF NOT = SPACES                                00065600
065700             AND WS-NEW-NR-CPF NOT NUMERIC                        00065700
065800         MOVE 'CPF NON-BLANK NOT NUMERIC' TO WS-ABEND-REASON      00065800
065900         PERFORM 930-ABEND-WRITE-FAILED                           00065900
066000     END-IF.                                                      00066000
066100     IF WS-NEW-NR-CPF = SPACES                                    00066100
066200         MOVE SPACES TO RD-NR-CPF                                 00066200
066300     ELSE                                                         00066300
066400         MOVE WS-NEW-NR-CPF TO RD-NR-CPF                          00066400
066500     END-IF.                                                      00066500
066600                                                                  00066600
066700 234-PAD-NUMERIC-FIELD.                                           00066700
066800*    NUMERIC/FLOAT COLUMNS ARE RIGHT-JUSTIFIED, SPACE-PADDED      00066800
066900*    LEFT WHEN THE FORMATTED TEXT IS SHORTER THAN FIELD-LENGTH.   00066900
067000*    A PIC 9 EDIT ZERO-FILLS LEFT, NOT SPACE-FILLS -- NOT THE     00067000
067100*    SAME THING -- SO THIS WALKS THE ZERO-FILLED DIGIT TEXT       00067100
067200*    (LOADED BY THE CALLER INTO WS-PAD-ZERO-TEXT, RIGHT-          00067200
067300*    JUSTIFIED IN A FIELD WS-PAD-FIELD-LEN BYTES WIDE) OFF ITS    00067300
067400*    LEADING ZEROS AND REBUILDS IT SPACE-JUSTIFIED.  CR-1963.     00067400
067500     MOVE SPACES TO WS-PAD-RESULT-TEXT.                           00067500
067600     SET WS-PAD-FX TO 1.                                          00067600
067700     PERFORM 235-SKIP-LEAD-ZEROS THRU 235-EXIT.                   00067700
067800     COMPUTE WS-PAD-KEEP-LEN =                                    00067800
067900         WS-PAD-FIELD-LEN - WS-PAD-FX + 1.                        00067900
068000     MOVE WS-PAD-ZERO-TEXT (WS-PAD-FX : WS-PAD-KEEP-LEN)          00068000
068100         TO WS-PAD-RESULT-TEXT                                    00068100
068200            (WS-PAD-FIELD-LEN - WS-PAD-KEEP-LEN + 1 :             00068200
068300             WS-PAD-KEEP-LEN).                                    00068300
068400                                                                  00068400
068500 235-SKIP-LEAD-ZEROS.                                             00068500
068600*    STOPS ONE SHORT OF FIELD-LEN SO THE LAST DIGIT IS ALWAYS     00068600
068700*    KEPT -- A ZERO VALUE PRINTS AS A SINGLE ZERO, NOT BLANK.     00068700
068800     IF WS-PAD-FX >= WS-PAD-FIELD-LEN                             00068800
068900         GO TO 235-EXIT                                           00068900
069000     END-IF.                                                      00069000
069100     IF WS-PAD-ZERO-TEXT (WS-PAD-FX : 1) NOT = '0'                00069100
069200         GO TO 235-EXIT                                           00069200
069300     END-IF.                                                      00069300
069400     SET WS-PAD-FX UP BY 1.                                       00069400
069500     GO TO 235-SKIP-LEAD-ZEROS.                                   00069500
069600 235-EXIT.                                                        00069600
069700     EXIT.                                                        00069700
069800                                                                  00069800
069900 236-FORMAT-DATE-FIELD.                                           00069900
070000*    CCYYMMDD TEXT, ZERO-PADDED, NO FIELD-LENGTH ENFORCEMENT --   00070000
070100*    THE CALLER MUST DECLARE DT-VENC AT LEAST 8 BYTES WIDE.       00070100
070200     MOVE WS-NEW-DT-VENC-CCYY TO RD-DT-VENC-CCYY.                 00070200
070300     MOVE WS-NEW-DT-VENC-MM   TO RD-DT-VENC-MM.                   00070300
070400     MOVE WS-NEW-DT-VENC-DD   TO RD-DT-VENC-DD.                   00070400
070500                                                                  00070500
070600*=================================================================00070600
070700*    240 SERIES -- FIELD ACCESSORS (BY DIRECTORY OFFSET)          00070700
070800*=================================================================00070800
070900 240-GET-FIELD-STRING.                                            00070900
071000*    'C'-TYPE ACCESSOR.  SLICES WS-FIELD-LENGTH BYTES OUT OF      00071000
071100*    THE CURRENT RECORD AT WS-FIELD-OFFSET -- ALREADY RIGHT-      00071100
071200*    TRIMMED IN STORAGE SINCE CHARACTER COLUMNS ARE WRITTEN       00071200
071300*    SPACE-PADDED ON THE RIGHT.  RESULT IN WS-FIELD-VALUE-TEXT.   00071300
071400     MOVE 'C' TO WS-FIELD-SEARCH-TYPE.                            00071400
071500     PERFORM 225-FIND-FIELD-BY-NAME.                              00071500
071600     MOVE SPACES TO WS-FIELD-VALUE-TEXT.                          00071600
071700     MOVE WS-RECEB-CURRENT-RECORD                                 00071700
071800           (WS-FIELD-OFFSET (WS-FX) : WS-FIELD-LENGTH (WS-FX))    00071800
071900         TO WS-FIELD-VALUE-TEXT (1 : WS-FIELD-LENGTH (WS-FX)).    00071900
072000                                                                  00072000
072100 242-GET-FIELD-NUMERIC.                                           00072100
072200*    'N'-TYPE ACCESSOR.  SLICES THE COLUMN'S BYTES OUT OF THE     00072200
072300*    CURRENT RECORD AT WS-FIELD-OFFSET, RIGHT-JUSTIFIES THEM      00072300
072400*    INTO A 9-DIGIT WORK AREA SO WS-FIELD-DECIMALS CAN SELECT     00072400
072500*    THE RIGHT IMPLIED-DECIMAL VIEW, AND PARSES THE RESULT        00072500
072600*    INTO WS-FIELD-VALUE-NUM.  AN ALL-BLANK NUMERIC FIELD         00072600
072700*    PARSES AS ZERO SINCE THE WORK AREA STARTS ZERO-FILLED.       00072700
072800     MOVE 'N' TO WS-FIELD-SEARCH-TYPE.                            00072800
072900     PERFORM 225-FIND-FIELD-BY-NAME.                              00072900
073000     MOVE '000000000' TO WS-FV-RAW-TEXT.                          00073000
073100     COMPUTE WS-FV-START-POS = 10 - WS-FIELD-LENGTH (WS-FX).      00073100
073200     MOVE WS-RECEB-CURRENT-RECORD                                 00073200
073300           (WS-FIELD-OFFSET (WS-FX) : WS-FIELD-LENGTH (WS-FX))    00073300
073400         TO WS-FV-RAW-TEXT                                        00073400
073500            (WS-FV-START-POS : WS-FIELD-LENGTH (WS-FX)).          00073500
073600     MOVE WS-FV-RAW-TEXT TO WS-FV-RAW-BIN9.                       00073600
073700     EVALUATE WS-FIELD-DECIMALS (WS-FX)                           00073700
073800         WHEN 2                                                   00073800
073900             MOVE WS-FV-RAW-BIN9-V2 TO WS-FIELD-VALUE-NUM         00073900
074000         WHEN OTHER                                               00074000
074100             MOVE WS-FV-RAW-BIN9    TO WS-FIELD-VALUE-NUM         00074100
074200     END-EVALUATE.                                                00074200
074300                                                                  00074300
074400 244-GET-FIELD-DATE.                                              00074400
074500*    'D'-TYPE ACCESSOR.  SLICES THE 8-BYTE CCYYMMDD TEXT OUT OF   00074500
074600*    THE CURRENT RECORD AT WS-FIELD-OFFSET AND SPLITS IT INTO     00074600
074700*    4/2/2-DIGIT YEAR/MONTH/DAY -- RESULT IN WS-FIELD-VALUE-      00074700
074800*    DATE-TEXT (FLAT) AND THE THREE WS-FIELD-VALUE-DATE-*         00074800
074900*    COMPONENTS.                                                  00074900
075000     MOVE 'D' TO WS-FIELD-SEARCH-TYPE.                            00075000
075100     PERFORM 225-FIND-FIELD-BY-NAME.                              00075100
075200     MOVE WS-RECEB-CURRENT-RECORD                                 00075200
075300           (WS-FIELD-OFFSET (WS-FX) : WS-FIELD-LENGTH (WS-FX))    00075300
075400         TO WS-FIELD-VALUE-DATE-TEXT.                             00075400
075500     MOVE WS-FIELD-VALUE-DATE-TEXT (1:4)                          00075500
075600         TO WS-FIELD-VALUE-DATE-CCYY.                             00075600
075700     MOVE WS-FIELD-VALUE-DATE-TEXT (5:2)                          00075700
075800         TO WS-FIELD-VALUE-DATE-MM.                               00075800
075900     MOVE WS-FIELD-VALUE-DATE-TEXT (7:2)                          00075900
076000         TO WS-FIELD-VALUE-DATE-DD.                               00076000
076100                                                                  00076100
076200*=================================================================00076200
076300*    500 -- DEMONSTRATION BATCH FLOW, REPORT PHASE                00076300
076400*=================================================================00076400
076500 500-REPORT-PHASE.                                                00076500
076600     PERFORM 400-GO-TOP.                                          00076600
076700     PERFORM 505-SCAN-MASTER THRU 505-EXIT.                       00076700
076800     PERFORM 560-PRINT-TOTALS.                                    00076800
076900                                                                  00076900
077000 505-SCAN-MASTER.                                                 00077000
077100     IF WS-MASTER-EOF                                             00077100
077200         GO TO 505-EXIT                                           00077200
077300     END-IF.                                                      00077300
077400     PERFORM 520-EVALUATE-RECEB-RECORD.                           00077400
077500     PERFORM 410-NEXT-RECORD.                                     00077500
077600     GO TO 505-SCAN-MASTER.                                       00077600
077700 505-EXIT.                                                        00077700
077800     EXIT.                                                        00077800
077900                                                                  00077900
078000 520-EVALUATE-RECEB-RECORD.                                       00078000
078100*    CR-1963: CD_CLIENTE AND NR_CPF NOW COME OFF THE CURRENT      00078100
078200*    RECORD THROUGH THE SAME DIRECTORY-DRIVEN ACCESSORS THE       00078200
078300*    POST PHASE USES, NOT BY READING WS-RECEB-CURRENT-RECORD'S    00078300
078400*    SUBFIELDS DIRECTLY.                                          00078400
078500     MOVE 'CD_CLIENTE ' TO WS-FIELD-SEARCH-NAME.                  00078500
078600     PERFORM 242-GET-FIELD-NUMERIC.                               00078600
078700     IF WS-FIELD-VALUE-NUM = WS-CUSTOMER-FILTER                   00078700
078800         MOVE 'NR_CPF     ' TO WS-FIELD-SEARCH-NAME.              00078800
078900         PERFORM 240-GET-FIELD-STRING.                            00078900
079000         IF WS-FIELD-VALUE-TEXT (1:11) = SPACES                   00079000
079100             PERFORM 530-ADD-CASH-TOTAL                           00079100
079200         ELSE                                                     00079200
079300             PERFORM 540-ADD-CHECK-TOTAL                          00079300
079400             PERFORM 550-PRINT-CHEQUE-DETAIL                      00079400
079500         END-IF                                                   00079500
079600     END-IF.                                                      00079600
079700                                                                  00079700
079800 530-ADD-CASH-TOTAL.                                              00079800
079900     MOVE 'VR_RECEB   ' TO WS-FIELD-SEARCH-NAME.                  00079900
080000     PERFORM 242-GET-FIELD-NUMERIC.                               00080000
080100     COMPUTE WS-CASH-TOTAL ROUNDED =                              00080100
080200         WS-CASH-TOTAL + WS-FIELD-VALUE-NUM.                      00080200
080300                                                                  00080300
080400 540-ADD-CHECK-TOTAL.                                             00080400
080500     MOVE 'VR_RECEB   ' TO WS-FIELD-SEARCH-NAME.                  00080500
080600     PERFORM 242-GET-FIELD-NUMERIC.                               00080600
080700     COMPUTE WS-CHECK-TOTAL ROUNDED =                             00080700
080800         WS-CHECK-TOTAL + WS-FIELD-VALUE-NUM.                     00080800
080900                                                                  00080900
081000 550-PRINT-CHEQUE-DETAIL.                                         00081000
081100     MOVE 'NR_CPF     ' TO WS-FIELD-SEARCH-NAME.                  00081100
081200     PERFORM 240-GET-FIELD-STRING.                                00081200
081300     MOVE WS-FIELD-VALUE-TEXT (1:11) TO RPT-NR-CPF.               00081300
081400                                                                  00081400
081500     MOVE 'DT_VENC    ' TO WS-FIELD-SEARCH-NAME.                  00081500
081600     PERFORM 244-GET-FIELD-DATE.                                  00081600
081700     MOVE WS-FIELD-VALUE-DATE-TEXT TO RPT-DT-VENC.                00081700
081800                                                                  00081800
081900     MOVE 'VR_RECEB   ' TO WS-FIELD-SEARCH-NAME.                  00081900
082000     PERFORM 242-GET-FIELD-NUMERIC.                               00082000
082100     MOVE WS-FIELD-VALUE-NUM TO RPT-VR-RECEB.                     00082100
082200                                                                  00082200
082300     WRITE RECB-PRINT-LINE FROM RECB-CHEQUE-DETAIL-LINE.          00082300
082400                                                                  00082400
082500 560-PRINT-TOTALS.                                                00082500
082600     MOVE 'ValorDinheiro:' TO RPT-TOTAL-LABEL.                    00082600
082700     MOVE WS-CASH-TOTAL    TO RPT-TOTAL-VALUE.                    00082700
082800     WRITE RECB-PRINT-LINE FROM RECB-TOTAL-LINE.                  00082800
082900                                                                  00082900
083000     MOVE 'ValorCheque:  ' TO RPT-TOTAL-LABEL.                    00083000
083100     MOVE WS-CHECK-TOTAL   TO RPT-TOTAL-VALUE.                    00083100
083200     WRITE RECB-PRINT-LINE FROM RECB-TOTAL-LINE.                  00083200
083300                                                                  00083300
083400*=================================================================00083400
083500*    700/790 -- FILE OPEN AND CLOSE (CR-1058)                     00083500
083600*=================================================================00083600
083700 700-OPEN-FILES.                                                  00083700
083800     OPEN I-O    RECEB-HEADER-FILE.                               00083800
083900     IF WS-RECBHD-STATUS NOT = '00'                               00083900
084000         DISPLAY 'ERROR OPENING DDRECBHD. RC: ' WS-RECBHD-STATUS  00084000
084100         DISPLAY 'RECEBPST TERMINATING - FILE ERROR'              00084100
084200         MOVE 16 TO RETURN-CODE                                   00084200
084300         PERFORM 940-ABEND-OPEN-FAILED                            00084300
084400     END-IF.                                                      00084400
084500                                                                  00084500
084600     OPEN I-O    RECEB-MASTER-FILE.                               00084600
084700     IF WS-RECBMS-STATUS NOT = '00'                               00084700
084800         DISPLAY 'ERROR OPENING DDRECBMS. RC: ' WS-RECBMS-STATUS  00084800
084900         DISPLAY 'RECEBPST TERMINATING - FILE ERROR'              00084900
085000         MOVE 16 TO RETURN-CODE                                   00085000
085100         PERFORM 940-ABEND-OPEN-FAILED                            00085100
085200     END-IF.                                                      00085200
085300                                                                  00085300
085400     OPEN OUTPUT RECEB-REPORT-FILE.                               00085400
085500     IF WS-RECBRP-STATUS NOT = '00'                               00085500
085600         DISPLAY 'ERROR OPENING DDRECBRP. RC: ' WS-RECBRP-STATUS  00085600
085700         DISPLAY 'RECEBPST TERMINATING - FILE ERROR'              00085700
085800         MOVE 16 TO RETURN-CODE                                   00085800
085900         PERFORM 940-ABEND-OPEN-FAILED                            00085900
086000     END-IF.                                                      00086000
086100                                                                  00086100
086200 790-CLOSE-FILES.                                                 00086200
086300     CLOSE RECEB-HEADER-FILE                                      00086300
086400           RECEB-MASTER-FILE                                      00086400
086500           RECEB-REPORT-FILE.                                     00086500
086600                                                                  00086600
086700*=================================================================00086700
086800*    900 SERIES -- FORCED-ABEND / DIAGNOSTIC PARAGRAPHS           00086800
086900*    (SAME TECHNIQUE AS SAM3ABND'S FAULT-ANALYSIS LAB: DRIVE A    00086900
087000*     DATA EXCEPTION THROUGH THE PACKED-DECIMAL REDEFINES SO THE  00087000
087100*     OPERATOR'S DUMP SHOWS WS-ABEND-DIAGNOSTIC AT THE TOP OF     00087100
087200*     THE SAVE AREA CHAIN.  ADDED CR-1552.)                       00087200
087300*=================================================================00087300
087400 900-ABEND-FIELD-NOT-FOUND.                                       00087400
087500     MOVE 'FIELD NOT FOUND IN DIRECTORY' TO WS-ABEND-REASON.      00087500
087600     DISPLAY 'RECEBPST ABEND - FIELD NOT FOUND: '                 00087600
087700              WS-ABEND-FIELD-NAME.                                00087700
087800     MOVE SPACES TO WS-ABEND-FORCE.                               00087800
087900     ADD 1 TO WS-ABEND-FORCE-N.                                   00087900
088000     GOBACK.                                                      00088000
088100                                                                  00088100
088200 910-ABEND-FIELD-TYPE-MISMATCH.                                   00088200
088300     MOVE 'FIELD TYPE MISMATCH ON ACCESSOR' TO WS-ABEND-REASON.   00088300
088400     DISPLAY 'RECEBPST ABEND - TYPE MISMATCH: '                   00088400
088500              WS-ABEND-FIELD-NAME.                                00088500
088600     MOVE SPACES TO WS-ABEND-FORCE.                               00088600
088700     ADD 1 TO WS-ABEND-FORCE-N.                                   00088700
088800     GOBACK.                                                      00088800
088900                                                                  00088900
089000 920-ABEND-BAD-HEADER.                                            00089000
089100     DISPLAY 'RECEBPST ABEND - ' WS-ABEND-REASON.                 00089100
089200     MOVE SPACES TO WS-ABEND-FORCE.                               00089200
089300     ADD 1 TO WS-ABEND-FORCE-N.                                   00089300
089400     GOBACK.                                                      00089400
089500                                                                  00089500
089600 930-ABEND-WRITE-FAILED.                                          00089600
089700     DISPLAY 'RECEBPST ABEND - ' WS-ABEND-REASON.                 00089700
089800     MOVE SPACES TO WS-ABEND-FORCE.                               00089800
089900     ADD 1 TO WS-ABEND-FORCE-N.                                   00089900
090000     GOBACK.                                                      00090000
090100                                                                  00090100
090200 940-ABEND-OPEN-FAILED.                                           00090200
090300     GOBACK.                                                      00090300
