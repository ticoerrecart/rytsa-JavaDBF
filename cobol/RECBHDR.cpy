000100***************************************************************** 00000100
000200* RECBHDR  -  RECEB.DBF EXTRACT HEADER AND FIELD DIRECTORY        00000200
000300*             LAYOUT AS PRODUCED BY THE OVERNIGHT PC-BUREAU       00000300
000400*             UNLOAD JOB (RECEB.DBF, DBASE III PLUS, NO MEMO).    00000400
000500*                                                                 00000500
000600*             TWO 01-LEVEL RECORDS SHARE THE SAME 32-BYTE FD      00000600
000700*             STORAGE AREA -- THE FIRST READ OF DDRECBHD IS THE   00000700
000800*             FIXED HEADER, EVERY READ AFTER THAT IS ONE FIELD    00000800
000900*             DESCRIPTOR, UNTIL THE X'0D' TERMINATOR TURNS UP     00000900
001000*             IN THE NAME POSITION.  SEE RECEBPST PARAGRAPHS      00001000
001100*             200-OPEN-AND-READ-HEADER / 210-READ-FIELD-DIR.      00001100
001200***************************************************************** 00001200
001300 01  RECEB-HEADER-RECORD.                                         00001300
001400     05  RH-FILE-SIGNATURE       PIC X.                           00001400
001500     05  RH-LAST-UPDATE-YEAR     PIC X.                           00001500
001600     05  RH-LAST-UPDATE-MONTH    PIC X.                           00001600
001700     05  RH-LAST-UPDATE-DAY      PIC X.                           00001700
001800     05  RH-RECORD-COUNT-LO      PIC X.                           00001800
001900     05  RH-RECORD-COUNT-M1      PIC X.                           00001900
002000     05  RH-RECORD-COUNT-M2      PIC X.                           00002000
002100     05  RH-RECORD-COUNT-HI      PIC X.                           00002100
002200     05  RH-HEADER-LENGTH-LO     PIC X.                           00002200
002300     05  RH-HEADER-LENGTH-HI     PIC X.                           00002300
002400     05  RH-RECORD-LENGTH-LO     PIC X.                           00002400
002500     05  RH-RECORD-LENGTH-HI     PIC X.                           00002500
002600     05  RH-RESERVED-1           PIC X(16).                       00002600
002700     05  RH-TABLE-FLAGS          PIC X.                           00002700
002800     05  RH-CODE-PAGE            PIC X.                           00002800
002900     05  RH-RESERVED-2           PIC X(2).                        00002900
003000                                                                  00003000
003100 01  RECEB-FIELD-DESCRIPTOR.                                      00003100
003200     05  FD-NAME-RAW             PIC X(11).                       00003200
003300     05  FD-TYPE                 PIC X.                           00003300
003400     05  FD-DISPLACEMENT         PIC X(4).                        00003400
003500     05  FD-LENGTH-BYTE          PIC X.                           00003500
003600     05  FD-DECIMALS-BYTE        PIC X.                           00003600
003700     05  FD-RESERVED-FLAGS       PIC X(14).                       00003700
