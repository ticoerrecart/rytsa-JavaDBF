000100***************************************************************** 00000100
000200* RECBRPT  -  CHEQUE LISTING DETAIL LINE AND THE TWO TRAILING     00000200
000300*             CONTROL-TOTAL LINES PRINTED AT END OF THE REPORT    00000300
000400*             PHASE (SEE RECEBPST 550/560).  ALL THREE ARE        00000400
000500*             MOVED INTO RECB-PRINT-LINE (FD RECEB-REPORT-FILE,   00000500
000600*             132 BYTES) BEFORE THE WRITE.                        00000600
000700***************************************************************** 00000700
000800 01  RECB-CHEQUE-DETAIL-LINE.                                     00000800
000900     05  RPT-NR-CPF              PIC X(11).                       00000900
001000     05  FILLER                  PIC X     VALUE SPACE.           00001000
001100     05  RPT-DT-VENC             PIC X(8).                        00001100
001200     05  FILLER                  PIC X     VALUE SPACE.           00001200
001300     05  RPT-VR-RECEB            PIC ZZZZZZ9.99.                  00001300
001400     05  FILLER                  PIC X(101) VALUE SPACES.         00001400
001500                                                                  00001500
001600 01  RECB-TOTAL-LINE.                                             00001600
001700     05  RPT-TOTAL-LABEL         PIC X(14).                       00001700
001800     05  RPT-TOTAL-VALUE         PIC ZZZZZZ9.99.                  00001800
001900     05  FILLER                  PIC X(108) VALUE SPACES.         00001900
